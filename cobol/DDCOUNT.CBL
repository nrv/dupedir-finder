000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    DDCOUNT.
000400 AUTHOR.        CVJ.
000500 INSTALLATION.  TALLER ALFA - UTILIDADES DE FICHERO.
000600 DATE-WRITTEN.  06/07/1994.
000700 DATE-COMPILED.
000800 SECURITY.      CONTADOR DE CLAVES, UNA SOLA OPERACION: SUMAR
000900                UNO A LA CLAVE DE DIRECTORIO SI YA EXISTE, O
001000                DARLE DE ALTA CON VALOR UNO SI ES NUEVA.
001100******************************************************************
001200* HISTORIAL DE CAMBIOS
001300*    1994-07-06  CRV  0088-ALTA INICIAL, A PARTIR DEL ESQUELETO
001400*                     DE SUBPROGRAMA DE UNA SOLA LLAMADA PRURM
001500*                     (BORRADO DE FICHERO), REUTILIZANDO SOLO LA
001600*                     FORMA DEL PROGRAMA, NO SU LOGICA.
001700*    1994-11-30  CRV  0095-LA BUSQUEDA PARA EN CUANTO ENCUENTRA
001800*                     LA CLAVE EN LUGAR DE RECORRER TODA LA
001900*                     TABLA; LA TABLA HABIA CRECIDO DEMASIADO.
002000*    1999-01-12  MPZ  Y2K-0014-SIN CAMBIOS DE FECHA EN ESTE
002100*                     PROGRAMA.
002200*    2004-02-17  MPZ  1240-SE AMPLIA LA TABLA DE CLAVE COMPUESTA
002300*                     RESERVADA (WS-CLAVE-LARGA) CON UNA VISTA DE
002400*                     BYTES PARA PODER VOLCARLA ENTERA SI ALGUNA
002500*                     VEZ SE LLEGA A USAR; NO CAMBIA LA LOGICA.
002600*    2005-11-09  RPV  1260-SE ANADE GUARDA DE CAPACIDAD EN
002700*                     2000-ALTA-DIRECTORIO: LA TABLA DD-TABLA-
002800*                     CONTADOR-DIRS SOLO TIENE SITIO PARA 2000
002900*                     DIRECTORIOS; SI SE LLENA SE AVISA POR DDLOG Y
003000*                     SE DESCARTA LA ALTA, IGUAL QUE YA HACIA DDSCAN
003100*                     CON SUS PROPIAS TABLAS.
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS DDCOUNT-TRAZA-ACTIVA
004100            OFF STATUS IS DDCOUNT-TRAZA-INACTIVA.
004200
004300 DATA DIVISION.
004400
004500 WORKING-STORAGE SECTION.
004600
004700     COPY "DD-ERRORES".
004800
004900 77  WS-ENCONTRADO                PIC X.
005000     88  WS-SI-ENCONTRADO              VALUE "S".
005100     88  WS-NO-ENCONTRADO              VALUE "N".
005200 77  WS-POS-ENCONTRADA            PIC 9(05) COMP.
005300 77  WS-SUBIND                    PIC 9(05) COMP.
005400
005500*    RESERVADO PARA UNA CLAVE COMPUESTA (RUTA+SERVIDOR) QUE SE
005600*    PENSO PARA LA FASE 2 DEL PROYECTO Y NUNCA SE LLEGO A PEDIR;
005700*    SE DEJA DECLARADO PORQUE YA ESTA EN LA COPIA DE PARAMETROS
005800*    DE OTRO PROGRAMA DE LA MISMA FAMILIA.
005900 01  WS-CLAVE-LARGA.
006000     03  WS-CLAVE-PRIMEROS        PIC X(125).
006100     03  WS-CLAVE-ULTIMOS         PIC X(125).
006200 01  WS-CLAVE-CORTA REDEFINES WS-CLAVE-LARGA.
006300     03  WS-CLAVE-CORTA-TXT       PIC X(50).
006400     03  FILLER                   PIC X(200).
006500
006600*    VISTA BYTE A BYTE DE LA CLAVE RESERVADA, PARA VOLCARLA
006700*    ENTERA EN CASO DE QUE LA FASE 2 LLEGUE A PEDIRSE (ALTA 1240,
006800*    REDEFINICION DE ESTILO).
006900 01  WS-CLAVE-BYTES REDEFINES WS-CLAVE-LARGA.
007000     03  WS-CB-CARACTER           PIC X OCCURS 250.
007100
007200*    VISTA DE LOS PRIMEROS 40 BYTES DE LA CLAVE RESERVADA
007300*    (REDEFINICION DE ESTILO, MISMA INTENCION QUE LAS DEMAS).
007400 01  WS-CLAVE-VISTA-40 REDEFINES WS-CLAVE-LARGA.
007500     03  WS-CV40-PRIMEROS-40      PIC X(40).
007600     03  FILLER                   PIC X(210).
007700
007800 01  WS-MENSAJE-RENGLON           PIC X(200).
007900 77  WS-BANDERA-ES-ERROR          PIC X           VALUE "S".
008000
008100 LINKAGE SECTION.
008200
008300     COPY "DD-DFCNT".
008400
008500 01  LK-DFC-CLAVE-DIR             PIC X(250).
008600
008700******************************************************************
008800 PROCEDURE DIVISION USING DD-TABLA-CONTADOR-DIRS
008900                           LK-DFC-CLAVE-DIR.
009000
009100 PROGRAMA SECTION.
009200 INICIALES.
009300     MOVE "DDCOUNT" TO DD-PROG.
009400     SET WS-NO-ENCONTRADO TO TRUE.
009500 PROCESOS.
009600     PERFORM 1000-BUSCAR-DIRECTORIO THRU 1000-EXIT.
009700     IF WS-SI-ENCONTRADO
009800        SET DD-DFC-IX TO WS-POS-ENCONTRADA
009900        ADD 1 TO DD-DFC-NUM-FICHEROS (DD-DFC-IX)
010000     ELSE
010100        PERFORM 2000-ALTA-DIRECTORIO THRU 2000-EXIT
010200     END-IF.
010300 FIN-PROCESOS.
010400     EXIT PROGRAM.
010500 FIN-PROGRAMA.
010600     STOP RUN.
010700
010800*    ------------------------------------------------------------
010900*    BUSCAR-DIRECTORIO - RECORRE LA TABLA YA CONTADA BUSCANDO LA
011000*    CLAVE; LA TABLA NO VIENE ORDENADA POR RUTA (SE RELLENA EN
011100*    ORDEN DE APARICION, NO DE CLAVE), ASI QUE LA BUSQUEDA ES
011200*    SECUENCIAL POR SUBINDICE, PARANDO EN CUANTO APARECE.
011300 1000-BUSCAR-DIRECTORIO.
011400     SET WS-NO-ENCONTRADO TO TRUE.
011500     MOVE ZERO TO WS-POS-ENCONTRADA.
011600     IF DD-NUM-DIRS-CONTADAS = ZERO
011700        GO TO 1000-EXIT
011800     END-IF.
011900     PERFORM 1010-COMPARA-UNA-POSICION THRU 1010-EXIT
012000         VARYING WS-SUBIND FROM 1 BY 1
012100         UNTIL WS-SUBIND > DD-NUM-DIRS-CONTADAS
012200            OR WS-SI-ENCONTRADO.
012300 1000-EXIT.
012400     EXIT.
012500
012600 1010-COMPARA-UNA-POSICION.
012700     SET DD-DFC-IX TO WS-SUBIND.
012800     IF DD-DFC-DIR-RUTA (DD-DFC-IX) = LK-DFC-CLAVE-DIR
012900        SET WS-SI-ENCONTRADO TO TRUE
013000        MOVE WS-SUBIND TO WS-POS-ENCONTRADA
013100     END-IF.
013200 1010-EXIT.
013300     EXIT.
013400
013500*    ------------------------------------------------------------
013600*    ALTA-DIRECTORIO - PRIMERA VEZ QUE SE VE ESTE DIRECTORIO;
013700*    SE DA DE ALTA CON CONTADOR EN UNO, IGUAL QUE CUALQUIER
013800*    CONTADOR DE CLAVES NUEVAS DE ESTE TALLER.  SI LA TABLA YA
013900*    ESTA LLENA SE AVISA POR DDLOG Y SE DESCARTA LA ALTA, MISMA
014000*    GUARDA DE CAPACIDAD QUE USA DDSCAN PARA SUS PROPIAS TABLAS
014100*    (ALTA 1260).
014200 2000-ALTA-DIRECTORIO.
014300     IF DD-NUM-DIRS-CONTADAS > 1999
014400        MOVE SPACES TO WS-MENSAJE-RENGLON
014500        STRING "TABLA DE CONTADOR DE DIRECTORIOS LLENA, SE "
014600               "DESCARTA " DELIMITED BY SIZE
014700               LK-DFC-CLAVE-DIR DELIMITED BY "  "
014800               INTO WS-MENSAJE-RENGLON
014900        END-STRING
015000        CALL "DDLOG" USING WS-MENSAJE-RENGLON WS-BANDERA-ES-ERROR
015100               DD-PROG
015200        GO TO 2000-EXIT
015300     END-IF.
015400     ADD 1 TO DD-NUM-DIRS-CONTADAS.
015500     SET DD-DFC-IX TO DD-NUM-DIRS-CONTADAS.
015600     MOVE LK-DFC-CLAVE-DIR TO DD-DFC-DIR-RUTA (DD-DFC-IX).
015700     MOVE 1 TO DD-DFC-NUM-FICHEROS (DD-DFC-IX).
015800 2000-EXIT.
015900     EXIT.
016000
016100 END PROGRAM DDCOUNT.
