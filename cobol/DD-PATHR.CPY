000100******************************************************************
000200* DD-PATHR.CPY
000300* REGISTRO DE UNA LINEA DE LA LISTA DE RUTAS (PATH-LIST).  CADA
000400* LINEA ES LA RUTA ABSOLUTA DE UN FICHERO REGULAR QUE EL PASO DE
000500* ETAPADO PREVIO YA ENCONTRO AL RECORRER EL ARBOL DE DIRECTORIOS
000600* (VER CABECERA DE DDSCAN PARA LA NOTA DE DISENO SOBRE ESTE
000700* ETAPADO PREVIO).  USADA TANTO PARA LA LISTA DE ENTRADA (-L, NO
000800* CONECTADA TODAVIA, VER DUPEDIR) COMO PARA LA LISTA DE SALIDA
000900* (-O).
001000*
001100* HISTORIAL DE CAMBIOS DE ESTA COPIA
001200*    1988-05-30  JLM  ALTA INICIAL.
001300*    1995-10-02  CRV  0103-SE AMPLIA DE 200 A 250 POSICIONES
001400*                     PARA RUTAS DE SERVIDORES NUEVOS.
001500******************************************************************
001600 01  DD-PATH-REGISTRO.
001700     03  DD-PATH-TEXTO            PIC X(250).
001800     03  FILLER                   PIC X(10).
