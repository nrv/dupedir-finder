000100******************************************************************
000200* DD-FNIDX.CPY
000300* TABLA EN MEMORIA DEL INDICE NOMBRE-DE-FICHERO -> DIRECTORIOS
000400* QUE LO CONTIENEN.  ES LA TABLA DE TRABAJO CENTRAL DE DDSCAN Y
000500* DDFIND: POR CADA NOMBRE DE FICHERO DISTINTO VISTO DURANTE EL
000600* RECORRIDO SE GUARDA LA LISTA DE RUTAS DE DIRECTORIO DONDE
000700* APARECE.  EL TAMANO DE TABLA ES UN LIMITE DE DISENO DE ESTE
000800* TALLER (1000 NOMBRES DISTINTOS, 20 DIRECTORIOS POR NOMBRE);
000900* SI EL ARBOL ESCANEADO TIENE MAS NOMBRES O MAS DIRECTORIOS POR
001000* NOMBRE QUE ESO, LAS ENTRADAS QUE SOBRAN SE AVISAN POR DDLOG Y
001100* SE DESCARTAN (VER DDSCAN, PARRAFOS 2030 Y 2050).
001200*
001300* HISTORIAL DE CAMBIOS DE ESTA COPIA
001400*    1994-07-06  CRV  ALTA INICIAL (JUNTO CON DD-PARMS 0088).
001500*    1999-01-12  MPZ  Y2K-0014-SIN CAMBIOS DE FECHA EN ESTA COPIA.
001600******************************************************************
001700 01  DD-TABLA-INDICE-FICHEROS.
001800     03  DD-NUM-ENTRADAS          PIC 9(05) COMP.
001900     03  FILLER                   PIC X(04).
002000     03  DD-FNI-ENTRADA OCCURS 1000 TIMES
002100                        INDEXED BY DD-FNI-IX.
002200         05  DD-FNI-NOMBRE        PIC X(100).
002300         05  DD-FNI-NUM-DIRS      PIC 9(05) COMP.
002400         05  DD-FNI-DIR OCCURS 20 TIMES
002500                        INDEXED BY DD-FNI-DIR-IX.
002600             07  DD-FNI-DIR-RUTA  PIC X(250).
002700             07  FILLER           PIC X(02).
002800         05  FILLER               PIC X(06).
002900     03  FILLER                   PIC X(20).
