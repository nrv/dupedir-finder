000100******************************************************************
000200* DD-ERRORES.CPY
000300* COPIA COMUN DE ESTADO DE FICHERO Y ETIQUETA DE PROGRAMA,
000400* USADA POR TODO EL SUBSISTEMA DUPEDIR PARA COMPROBAR ESTADO
000500* TRAS CADA OPEN/READ/WRITE/CLOSE.  SUSTITUYE A LA ANTIGUA
000600* "WO-ERRORES" DE LA LIBRERIA DE RUTINAS DE FICHERO.
000700*
000800* HISTORIAL DE CAMBIOS DE ESTA COPIA
000900*    1986-04-11  JLM  ALTA INICIAL.
001000*    1991-09-03  CRV  SE ANADE REDEFINICION POR CLASE/MENOR DE
001100*                     ESTADO PARA EL INFORME DE INCIDENCIAS.
001200*    1998-11-20  MPZ  REVISADA EN EL BARRIDO DEL MILENIO, SIN
001300*                     CAMBIOS DE FORMATO DE FECHA EN ESTA COPIA.
001400******************************************************************
001500 01  DD-WK-ERRORES.
001600     03  DD-ERRORES              PIC XX.
001700         88  DD-ERR-OK                VALUE "00" THRU "10".
001800         88  DD-ERR-FIN-FICHERO       VALUE "10".
001900         88  DD-ERR-CLAVE-DUPLICADA   VALUE "22".
002000         88  DD-ERR-CLAVE-NO-VALIDA   VALUE "23".
002100     03  DD-ERRORES-N REDEFINES DD-ERRORES
002200                                  PIC 99.
002300     03  DD-ERRORES-X REDEFINES DD-ERRORES.
002400         05  DD-ERR-CLASE         PIC X.
002500         05  DD-ERR-MENOR         PIC X.
002600     03  FILLER                   PIC X(04).
002700 01  DD-WK-PROG-TAG.
002800     03  DD-PROG                  PIC X(10).
002900     03  FILLER                   PIC X(06).
