000100******************************************************************
000200* DD-PARMS.CPY
000300* TARJETA DE CONTROL DEL LOTE DUPEDIR.  LOS MODOS DE TRABAJO
000400* (ESCANEO EN MEMORIA, ESCANEO A LISTA, CARGA DE LISTA), LA
000500* ORDEN DE BUSCAR DUPLICADOS Y LA AYUDA SE FIJAN AQUI EN UNA
000600* SOLA TARJETA DE CONTROL LEIDA POR SYSIN, AL ESTILO DE ESTE
000700* TALLER PARA LOS PARAMETROS DE UN PROCESO BATCH - NO HAY
000800* ANALIZADOR DE OPCIONES DE LINEA DE COMANDO.
000900*
001000* HISTORIAL DE CAMBIOS DE ESTA COPIA
001100*    1987-02-18  JLM  ALTA INICIAL, TARJETA DE UNA SOLA LINEA.
001200*    1994-07-06  CRV  0088-SE ANADEN LAS RAICES REPETIBLES Y EL
001300*                     FICHERO DE CARGA PARA EL MODO -L.
001400*    1999-01-12  MPZ  Y2K-0014-SIN CAMBIOS DE FECHA EN ESTA COPIA.
001500******************************************************************
001600 01  DD-TARJETA-CONTROL.
001700     03  TC-MODO                  PIC X.
001800         88  TC-MODO-ESCANEO-MEM       VALUE "M".
001900         88  TC-MODO-ESCANEO-LISTA     VALUE "O".
002000         88  TC-MODO-CARGA-LISTA       VALUE "L".
002100     03  TC-BUSCAR                PIC X.
002200         88  TC-BUSCAR-ACTIVO          VALUE "S".
002300         88  TC-BUSCAR-INACTIVO        VALUE "N".
002400     03  TC-AYUDA                 PIC X.
002500         88  TC-AYUDA-ACTIVA           VALUE "S".
002600         88  TC-AYUDA-INACTIVA         VALUE "N".
002700     03  FILLER                   PIC X(02).
002800     03  TC-NUM-RAICES            PIC 9(03) COMP.
002900     03  TC-FICH-LISTA            PIC X(250).
003000     03  TC-FICH-CARGA            PIC X(250).
003100     03  FILLER                   PIC X(20).
003200 01  DD-TABLA-RAICES.
003300     03  TC-RAIZ OCCURS 20 TIMES
003400                  INDEXED BY TC-RAIZ-IX.
003500         05  TC-RAIZ-ETIQUETA     PIC X(250).
003600         05  FILLER               PIC X(06).
