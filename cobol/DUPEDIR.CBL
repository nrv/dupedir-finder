000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    DUPEDIR.
000400 AUTHOR.        CVJ.
000500 INSTALLATION.  TALLER ALFA - UTILIDADES DE FICHERO.
000600 DATE-WRITTEN.  08/07/1994.
000700 DATE-COMPILED.
000800 SECURITY.      PASO PRINCIPAL DEL LOTE DE BUSQUEDA DE
000900                DIRECTORIOS DUPLICADOS.  LEE LA TARJETA DE
001000                CONTROL POR SYSIN, COMPRUEBA QUE EL MODO PEDIDO
001100                SEA VALIDO, Y LLAMA A DDSCAN Y A DDFIND EN EL
001200                ORDEN QUE CORRESPONDA.
001300
001400******************************************************************
001500* HISTORIAL DE CAMBIOS
001600*    1994-07-08  CRV  0088-ALTA INICIAL.  LA LECTURA DE LA
001700*                     TARJETA DE CONTROL POR SYSIN Y SU REPARTO
001800*                     CON UNSTRING SE TOMA DEL DESPACHADOR SRU Y
001900*                     DEL LECTOR DE PARAMETROS PRUPARJ; AQUI NO
002000*                     HAY BUCLE DE DESPACHO CONTINUO, SE LEE UNA
002100*                     SOLA TARJETA POR EJECUCION DEL PASO.
002200*    1994-09-30  CRV  0092-SE ANADE LA EXCLUSION ENTRE LOS
002300*                     MODOS -S/-O/-L: SOLO UNO DE LOS TRES PUEDE
002400*                     VENIR ACTIVO EN LA TARJETA.
002500*    1994-11-15  JLM  0096-EL MODO DE CARGA DE LISTA (-L) QUEDA
002600*                     DECLARADO EN LA TARJETA PERO SIN CONECTAR
002700*                     A NINGUNA LECTURA REAL DE FICHERO; ASI
002800*                     ESTABA YA EN EL PROGRAMA DE PARTIDA Y NO SE
002900*                     HA PEDIDO TERMINARLO EN ESTA FASE.
003000*    1999-01-12  MPZ  Y2K-0014-SIN CAMBIOS DE FECHA EN ESTE
003100*                     PROGRAMA.
003200*    2001-06-04  RPV  1180-SE ANADE LA INICIALIZACION EXPLICITA DEL
003300*                     INDICE Y DEL CONTADOR DE DIRECTORIOS AQUI,
003400*                     ANTES DE LLAMAR A DDSCAN; UNA PRUEBA DE LOTE
003500*                     REPETIDO SIN DESCARGAR LA REGION DEJO VER
003600*                     BASURA DE LA PASADA ANTERIOR EN AMBAS TABLAS.
003700*    2005-11-09  RPV  1260-LAS LLAMADAS A DDLOG DE ESTE PROGRAMA
003800*                     LLEVAN AHORA TAMBIEN DD-PROG, PARA QUE LAS
003900*                     AYUDAS Y AVISOS SALGAN ETIQUETADOS CON EL
004000*                     NOMBRE DEL PASO QUE LOS EMITE.
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS DUPEDIR-ES-ALFA IS "A" THRU "Z" "a" THRU "z"
005000     UPSI-0 ON STATUS IS DUPEDIR-TRAZA-ACTIVA
005100            OFF STATUS IS DUPEDIR-TRAZA-INACTIVA.
005200
005300 DATA DIVISION.
005400
005500 WORKING-STORAGE SECTION.
005600
005700     COPY "DD-ERRORES".
005800     COPY "DD-PARMS".
005900     COPY "DD-FNIDX".
006000     COPY "DD-DFCNT".
006100
006200 77  WS-BANDERA-NO-ES-ERROR       PIC X           VALUE "N".
006300 77  WS-BANDERA-ES-ERROR          PIC X           VALUE "S".
006400
006500*    LINEA CRUDA DE LA TARJETA DE CONTROL, TAL COMO LLEGA POR
006600*    SYSIN, ANTES DE REPARTIRLA CON UNSTRING (MISMO ESTILO QUE
006700*    BUFERENT EN SRU Y PRUPARJ).
006800 01  WS-LINEA-ENTRADA              PIC X(1024).
006900
007000*    VISTA DE LOS PRIMEROS 80 BYTES DE LA TARJETA, PARA PODER
007100*    VERLA DE UN VISTAZO EN UN VOLCADO SIN TENER QUE CONTAR
007200*    POSICIONES EN TODA LA LINEA (REDEFINICION DE ESTILO, IGUAL
007300*    INTENCION QUE LA DE DDFIND Y DDLOG).
007400 01  WS-LINEA-VISTA REDEFINES WS-LINEA-ENTRADA.
007500     03  WS-LV-PRIMEROS-80        PIC X(80).
007600     03  FILLER                   PIC X(944).
007700
007800*    SEGUNDA VISTA DE LA MISMA LINEA, ESTA VEZ A 160 BYTES, PARA
007900*    PODER VER DE UN VISTAZO TODAS LAS RAICES DE LA TARJETA
008000*    CUANDO LLEGAN VARIAS ETIQUETAS CORTAS (REDEFINICION DE
008100*    ESTILO, MISMA INTENCION QUE WS-LINEA-VISTA).
008200 01  WS-LINEA-VISTA-160 REDEFINES WS-LINEA-ENTRADA.
008300     03  WS-LV2-PRIMEROS-160      PIC X(160).
008400     03  FILLER                   PIC X(864).
008500
008600 01  WS-MENSAJE-RENGLON            PIC X(200).
008700
008800*    VISTA DE LOS PRIMEROS 40 BYTES DEL MENSAJE DE BITACORA, PARA
008900*    PODER LEER EL ARRANQUE DEL TEXTO EN UN VOLCADO SIN CONTAR
009000*    POSICIONES (REDEFINICION DE ESTILO).
009100 01  WS-MENSAJE-VISTA REDEFINES WS-MENSAJE-RENGLON.
009200     03  WS-MV-PRIMEROS-40        PIC X(40).
009300     03  FILLER                   PIC X(160).
009400
009500 PROCEDURE DIVISION.
009600
009700 PROGRAMA SECTION.
009800 INICIALES.
009900     MOVE "DUPEDIR" TO DD-PROG.
010000     PERFORM 1000-LEER-TARJETA-CONTROL THRU 1000-EXIT.
010100 PROCESOS.
010200     IF TC-AYUDA-ACTIVA
010300        PERFORM 2000-MOSTRAR-AYUDA THRU 2000-EXIT
010400        GO TO FIN-PROCESOS
010500     END-IF.
010600     EVALUATE TRUE
010700        WHEN TC-MODO-ESCANEO-LISTA
010800           CALL "DDSCAN" USING DD-TARJETA-CONTROL
010900                                DD-TABLA-RAICES
011000                                DD-TABLA-INDICE-FICHEROS
011100                                DD-TABLA-CONTADOR-DIRS
011200        WHEN TC-MODO-ESCANEO-MEM
011300           CALL "DDSCAN" USING DD-TARJETA-CONTROL
011400                                DD-TABLA-RAICES
011500                                DD-TABLA-INDICE-FICHEROS
011600                                DD-TABLA-CONTADOR-DIRS
011700           IF TC-BUSCAR-ACTIVO
011800              CALL "DDFIND" USING DD-TABLA-INDICE-FICHEROS
011900           END-IF
012000        WHEN TC-MODO-CARGA-LISTA
012100           PERFORM 3000-AVISAR-CARGA-NO-CONECTADA THRU 3000-EXIT
012200           IF TC-BUSCAR-ACTIVO
012300              CALL "DDFIND" USING DD-TABLA-INDICE-FICHEROS
012400           END-IF
012500        WHEN OTHER
012600           PERFORM 4000-AVISAR-MODO-INVALIDO THRU 4000-EXIT
012700     END-EVALUATE.
012800 FIN-PROCESOS.
012900     EXIT PROGRAM.
013000 FIN-PROGRAMA.
013100     STOP RUN.
013200
013300*    ------------------------------------------------------------
013400*    LEER-TARJETA-CONTROL - UNA SOLA TARJETA POR SYSIN, CAMPOS
013500*    SEPARADOS POR "|@|" IGUAL QUE EL SEPARADOR DE SRU; LAS
013600*    RAICES REPETIBLES (-d) VIENEN A CONTINUACION DE LOS CINCO
013700*    CAMPOS FIJOS, HASTA 20, IGUAL QUE PRUPARJ DESGLOSABA SUS
013800*    PARAMETROS EN POSICIONES FIJAS DE LA LINEA.  SE INICIALIZAN
013900*    AQUI TAMBIEN EL INDICE Y EL CONTADOR DE DIRECTORIOS, NO SOLO
014000*    LA TARJETA Y LA TABLA DE RAICES, MISMO HABITO DE LIMPIEZA AL
014100*    ARRANQUE DEL STEP QUE TENIA LA PARRAFO LIMPIEZA DE SRU.
014200 1000-LEER-TARJETA-CONTROL.
014300     INITIALIZE DD-TARJETA-CONTROL DD-TABLA-RAICES
014400               DD-TABLA-INDICE-FICHEROS DD-TABLA-CONTADOR-DIRS.
014500     MOVE ZERO TO TC-NUM-RAICES.
014600     ACCEPT WS-LINEA-ENTRADA FROM SYSIN.
014700     INSPECT WS-LINEA-ENTRADA REPLACING ALL X"00" BY " ".
014800     UNSTRING WS-LINEA-ENTRADA DELIMITED BY "|@|" INTO
014900              TC-MODO
015000              TC-BUSCAR
015100              TC-AYUDA
015200              TC-FICH-LISTA
015300              TC-FICH-CARGA
015400              TC-RAIZ-ETIQUETA (1)
015500              TC-RAIZ-ETIQUETA (2)
015600              TC-RAIZ-ETIQUETA (3)
015700              TC-RAIZ-ETIQUETA (4)
015800              TC-RAIZ-ETIQUETA (5)
015900              TC-RAIZ-ETIQUETA (6)
016000              TC-RAIZ-ETIQUETA (7)
016100              TC-RAIZ-ETIQUETA (8)
016200              TC-RAIZ-ETIQUETA (9)
016300              TC-RAIZ-ETIQUETA (10)
016400              TC-RAIZ-ETIQUETA (11)
016500              TC-RAIZ-ETIQUETA (12)
016600              TC-RAIZ-ETIQUETA (13)
016700              TC-RAIZ-ETIQUETA (14)
016800              TC-RAIZ-ETIQUETA (15)
016900              TC-RAIZ-ETIQUETA (16)
017000              TC-RAIZ-ETIQUETA (17)
017100              TC-RAIZ-ETIQUETA (18)
017200              TC-RAIZ-ETIQUETA (19)
017300              TC-RAIZ-ETIQUETA (20)
017400     END-UNSTRING.
017500     PERFORM 1010-CONTAR-UNA-RAIZ THRU 1010-EXIT
017600         VARYING TC-RAIZ-IX FROM 1 BY 1
017700         UNTIL TC-RAIZ-IX > 20.
017800 1000-EXIT.
017900     EXIT.
018000
018100 1010-CONTAR-UNA-RAIZ.
018200     IF TC-RAIZ-ETIQUETA (TC-RAIZ-IX) NOT = SPACES
018300        ADD 1 TO TC-NUM-RAICES
018400     END-IF.
018500 1010-EXIT.
018600     EXIT.
018700
018800*    ------------------------------------------------------------
018900*    MOSTRAR-AYUDA - LA OPCION -H SE ATIENDE ANTES DE CUALQUIER
019000*    OTRA COSA Y NO EJECUTA NINGUN PASO MAS (REGLA DE NEGOCIO
019100*    "COMMAND-LINE ACTION EXCLUSIVITY").
019200 2000-MOSTRAR-AYUDA.
019300     MOVE SPACES TO WS-MENSAJE-RENGLON.
019400     STRING "DUPEDIR - TARJETA: MODO(M/O/L)|BUSCAR(S/N)|"
019500            "AYUDA(S/N)|FICH-LISTA|FICH-CARGA|RAIZ1|RAIZ2|..."
019600            DELIMITED BY SIZE
019700            INTO WS-MENSAJE-RENGLON
019800     END-STRING.
019900     CALL "DDLOG" USING WS-MENSAJE-RENGLON WS-BANDERA-NO-ES-ERROR
020000            DD-PROG.
020100 2000-EXIT.
020200     EXIT.
020300
020400*    ------------------------------------------------------------
020500*    AVISAR-CARGA-NO-CONECTADA - EL MODO -L QUEDA DECLARADO EN
020600*    LA TARJETA DESDE EL ALTA 0088 PERO NUNCA SE CONECTO A UNA
020700*    LECTURA REAL DE LA LISTA GUARDADA (VER HISTORIAL 0096); EL
020800*    INDICE SIGUE VACIO SI SE ELIGE ESTE MODO, Y SI TAMBIEN VIENE
020900*    ACTIVO -F EL PASO DE BUSQUEDA SE EJECUTA SOBRE ESE INDICE
021000*    VACIO Y NO ENCUENTRA NINGUN DUPLICADO.
021100 3000-AVISAR-CARGA-NO-CONECTADA.
021200     MOVE SPACES TO WS-MENSAJE-RENGLON.
021300     STRING "MODO DE CARGA DE LISTA (-L) NO CONECTADO; "
021400            "EL INDICE QUEDA VACIO"
021500            DELIMITED BY SIZE
021600            INTO WS-MENSAJE-RENGLON
021700     END-STRING.
021800     CALL "DDLOG" USING WS-MENSAJE-RENGLON WS-BANDERA-NO-ES-ERROR
021900            DD-PROG.
022000 3000-EXIT.
022100     EXIT.
022200
022300 4000-AVISAR-MODO-INVALIDO.
022400     MOVE SPACES TO WS-MENSAJE-RENGLON.
022500     STRING "TARJETA DE CONTROL SIN MODO VALIDO EN TC-MODO"
022600            DELIMITED BY SIZE
022700            INTO WS-MENSAJE-RENGLON
022800     END-STRING.
022900     CALL "DDLOG" USING WS-MENSAJE-RENGLON WS-BANDERA-ES-ERROR
023000            DD-PROG.
023100 4000-EXIT.
023200     EXIT.
023300
023400 END PROGRAM DUPEDIR.
