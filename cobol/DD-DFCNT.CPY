000100******************************************************************
000200* DD-DFCNT.CPY
000300* TABLA EN MEMORIA DEL CONTADOR DE NOMBRES-DE-FICHERO DISTINTOS
000400* POR DIRECTORIO.  CADA ENTRADA CUENTA, PARA UN DIRECTORIO,
000500* CUANTOS NOMBRES DE FICHERO DISTINTOS SE LE HAN APUNTADO EN EL
000600* INDICE - NO CUANTOS FICHEROS TIENE EN TOTAL.  RELLENADA POR
000700* DDCOUNT, LEIDA HOY SOLO PARA FINES DE CONTROL INTERNO; NINGUN
000800* INFORME ACTUAL LA IMPRIME.
000900*
001000* HISTORIAL DE CAMBIOS DE ESTA COPIA
001100*    1994-07-06  CRV  ALTA INICIAL (JUNTO CON DD-PARMS 0088).
001200*    1999-01-12  MPZ  Y2K-0014-SIN CAMBIOS DE FECHA EN ESTA COPIA.
001300******************************************************************
001400 01  DD-TABLA-CONTADOR-DIRS.
001500     03  DD-NUM-DIRS-CONTADAS     PIC 9(05) COMP.
001600     03  FILLER                   PIC X(04).
001700     03  DD-DFC-ENTRADA OCCURS 2000 TIMES
001800                        INDEXED BY DD-DFC-IX.
001900         05  DD-DFC-DIR-RUTA      PIC X(250).
002000         05  DD-DFC-NUM-FICHEROS  PIC 9(07) COMP.
002100         05  FILLER               PIC X(06).
002200     03  FILLER                   PIC X(20).
