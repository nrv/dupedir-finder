000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    DDSCAN.
000400 AUTHOR.        CVJ.
000500 INSTALLATION.  TALLER ALFA - UTILIDADES DE FICHERO.
000600 DATE-WRITTEN.  07/07/1994.
000700 DATE-COMPILED.
000800 SECURITY.      RECORRE LA LISTA DE RUTAS QUE DEJO EL PASO DE
000900                ETAPADO PREVIO PARA CADA RAIZ Y, SEGUN EL MODO
001000                DE LA TARJETA DE CONTROL, O BIEN ARMA EL INDICE
001100                NOMBRE-FICHERO -> DIRECTORIOS EN MEMORIA, O BIEN
001200                ESCRIBE LA LISTA ORDENADA Y SIN REPETIDOS AL
001300                FICHERO DE SALIDA.
001400
001500******************************************************************
001600* NOTA DE DISENO SOBRE EL ETAPADO PREVIO
001700*    ESTE PROGRAMA NO RECORRE UN ARBOL DE DIRECTORIOS EN VIVO;
001800*    NO HAY PRIMITIVA EN ESTE TALLER PARA ESO.  PARA CADA RAIZ
001900*    DE LA TARJETA DE CONTROL (DD-TABLA-RAICES) EXISTE YA UN
002000*    FICHERO DE LINEA SECUENCIAL, PREPARADO POR UN PASO ANTERIOR
002100*    DEL PROCEDIMIENTO, CON UNA RUTA ABSOLUTA DE FICHERO REGULAR
002200*    POR LINEA - EQUIVALENTE A LO QUE HUBIERA ENCONTRADO UN
002300*    RECORRIDO EN VIVO DEL ARBOL.  ESE PASO ANTERIOR ES TAMBIEN
002400*    EL QUE YA DESCARTO LOS ENLACES SIMBOLICOS Y LAS ENTRADAS
002500*    QUE NO SON FICHERO REGULAR NI DIRECTORIO; DDSCAN CONFIA EN
002600*    SU FICHERO DE ENTRADA TAL CUAL, IGUAL QUE CONFIABAN PRUCP Y
002700*    QUITABLANCOS EN LOS SUYOS.
002800*
002900* HISTORIAL DE CAMBIOS
003000*    1994-07-07  CRV  0088-ALTA INICIAL, TOMANDO DE PRUCP Y DE
003100*                     PRUMKDIR LA RESOLUCION DE NOMBRE LOGICO
003200*                     "dd_" POR VARIABLE DE ENTORNO Y EL BARRIDO
003300*                     CARACTER-A-CARACTER PARA PARTIR UNA RUTA
003400*                     EN DIRECTORIO PADRE MAS NOMBRE DE FICHERO.
003500*    1994-08-22  CRV  0090-SE ANADE EL MODO DE ESCANEO A LISTA
003600*                     (TC-MODO-ESCANEO-LISTA), CON ORDENACION
003700*                     POR SORT Y ELIMINACION DE REPETIDOS EN LA
003800*                     PROPIA SALIDA DEL SORT.
003900*    1997-02-11  JLM  0149-SI NO SE PUEDE ABRIR LA LISTA DE
004000*                     RUTAS DE UNA RAIZ SE AVISA POR DDLOG Y SE
004100*                     SIGUE CON LA RAIZ SIGUIENTE, EN LUGAR DE
004200*                     PARAR TODO EL PASO.
004300*    1999-01-12  MPZ  Y2K-0014-SIN CAMBIOS DE FECHA EN ESTE
004400*                     PROGRAMA.
004500*    2002-10-03  RPV  1190-SE REPASA EL CAMBIO 0149 TRAS UNA
004600*                     INCIDENCIA DE EXPLOTACION: CONFIRMADO QUE
004700*                     EL AVISO POR DDLOG Y EL GO TO 1010-EXIT SE
004800*                     EJECUTAN AUNQUE LA RAIZ SEA LA PRIMERA DE
004900*                     LA TARJETA; NO HACIA FALTA TOCAR CODIGO.
005000*    2005-11-09  RPV  1260-TODAS LAS LLAMADAS A DDLOG DE ESTE
005100*                     PROGRAMA LLEVAN AHORA TAMBIEN DD-PROG, IGUAL
005200*                     QUE EL RESTO DEL SUBSISTEMA.
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600
005700 CONFIGURATION SECTION.
005800
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS DDSCAN-ES-SEPARADOR IS "/" "\"
006200     UPSI-0 ON STATUS IS DDSCAN-TRAZA-ACTIVA
006300            OFF STATUS IS DDSCAN-TRAZA-INACTIVA.
006400
006500 INPUT-OUTPUT SECTION.
006600
006700 FILE-CONTROL.
006800
006900     SELECT DD-ARCHIVO-RUTAS
007000            ASSIGN TO WS-NOMBRE-ARCHIVO-RUTAS
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS DD-ERRORES.
007300
007400     SELECT DD-ARCHIVO-LISTA
007500            ASSIGN TO WS-NOMBRE-ARCHIVO-LISTA
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS DD-ERRORES.
007800
007900     SELECT DD-TRABAJO-ORDEN
008000            ASSIGN TO "DDSRTWK".
008100
008200 DATA DIVISION.
008300
008400 FILE SECTION.
008500
008600 FD  DD-ARCHIVO-RUTAS.
008700     COPY "DD-PATHR".
008800
008900 FD  DD-ARCHIVO-LISTA.
009000 01  DD-LISTA-REGISTRO.
009100     03  DD-LISTA-TEXTO           PIC X(250).
009200     03  FILLER                   PIC X(10).
009300
009400 SD  DD-TRABAJO-ORDEN.
009500 01  DD-REGISTRO-ORDEN.
009600     03  DD-ORD-RUTA              PIC X(250).
009700     03  FILLER                   PIC X(10).
009800
009900 WORKING-STORAGE SECTION.
010000
010100     COPY "DD-ERRORES".
010200
010300 77  WS-NOMBRE-ARCHIVO-RUTAS      PIC X(250).
010400 77  WS-NOMBRE-ARCHIVO-LISTA      PIC X(250).
010500 77  WS-ETIQUETA-ENV              PIC X(10).
010600 77  WS-VALOR-ENV                 PIC X(250).
010700 77  WS-FIN-RUTAS                 PIC X.
010800     88  WS-SI-FIN-RUTAS               VALUE "S".
010900     88  WS-NO-FIN-RUTAS               VALUE "N".
011000 77  WS-FIN-ORDEN                 PIC X.
011100     88  WS-SI-FIN-ORDEN               VALUE "S".
011200     88  WS-NO-FIN-ORDEN                VALUE "N".
011300 77  WS-PRIMERA-DE-GRUPO          PIC X.
011400     88  WS-ES-PRIMERA-DE-GRUPO        VALUE "S".
011500     88  WS-NO-ES-PRIMERA-DE-GRUPO     VALUE "N".
011600 77  WS-SUBIND-A                  PIC 9(05) COMP.
011700 77  WS-SUBIND-B                  PIC 9(05) COMP.
011800 77  WS-POS-NOMBRE                PIC 9(05) COMP.
011900 77  WS-POS-DIR                   PIC 9(05) COMP.
012000 77  WS-POS-SEPARADOR             PIC 9(05) COMP.
012100 77  WS-ENCONTRADO-NOMBRE         PIC X.
012200     88  WS-SI-ENCONTRADO-NOMBRE       VALUE "S".
012300     88  WS-NO-ENCONTRADO-NOMBRE       VALUE "N".
012400 77  WS-ENCONTRADO-DIR            PIC X.
012500     88  WS-SI-ENCONTRADO-DIR          VALUE "S".
012600     88  WS-NO-ENCONTRADO-DIR          VALUE "N".
012700 77  WS-BANDERA-ES-ERROR          PIC X           VALUE "S".
012800 77  WS-BANDERA-NO-ES-ERROR       PIC X           VALUE "N".
012900
013000*    COPIA DE TRABAJO DE LA RUTA LEIDA, PARA RECORRERLA BYTE A
013100*    BYTE BUSCANDO EL ULTIMO SEPARADOR - EL MISMO ESTILO QUE
013200*    PRUMKDIR USABA PARA ENCONTRAR CADA SEPARADOR DE LA RUTA,
013300*    SOLO QUE AQUI BUSCAMOS DESDE EL FINAL HACIA ATRAS PORQUE
013400*    NOS INTERESA SOLO EL ULTIMO.
013500 01  WS-RUTA-ACTUAL                PIC X(250).
013600 01  WS-RUTA-BYTES REDEFINES WS-RUTA-ACTUAL.
013700     03  WS-RB-CARACTER             PIC X OCCURS 250.
013800
013900 01  WS-RUTA-BASE-NOMBRE           PIC X(100).
014000 01  WS-RUTA-DIR-PADRE             PIC X(250).
014100
014200*    VISTA DE LOS PRIMEROS 80 BYTES DEL DIRECTORIO PADRE, PARA NO
014300*    TENER QUE CONTAR POSICIONES EN UN VOLCADO CUANDO SOLO HACE
014400*    FALTA VER EL ARRANQUE DE LA RUTA (REDEFINICION DE ESTILO,
014500*    MISMA INTENCION QUE WS-RUTA-BYTES).
014600 01  WS-RUTA-DIR-PADRE-VISTA REDEFINES WS-RUTA-DIR-PADRE.
014700     03  WS-RDP-PRIMEROS-80       PIC X(80).
014800     03  FILLER                   PIC X(170).
014900
015000 01  WS-RUTA-ANTERIOR              PIC X(250).
015100 01  WS-MENSAJE-RENGLON            PIC X(200).
015200
015300*    VISTA DE LOS PRIMEROS 40 BYTES DEL MENSAJE DE BITACORA DE
015400*    ESTE PROGRAMA (REDEFINICION DE ESTILO).
015500 01  WS-MENSAJE-VISTA REDEFINES WS-MENSAJE-RENGLON.
015600     03  WS-MV-PRIMEROS-40        PIC X(40).
015700     03  FILLER                   PIC X(160).
015800
015900 LINKAGE SECTION.
016000
016100     COPY "DD-PARMS".
016200     COPY "DD-FNIDX".
016300     COPY "DD-DFCNT".
016400
016500******************************************************************
016600 PROCEDURE DIVISION USING DD-TARJETA-CONTROL
016700                           DD-TABLA-RAICES
016800                           DD-TABLA-INDICE-FICHEROS
016900                           DD-TABLA-CONTADOR-DIRS.
017000
017100 PROGRAMA SECTION.
017200 INICIALES.
017300     MOVE "DDSCAN" TO DD-PROG.
017400 PROCESOS.
017500     EVALUATE TRUE
017600        WHEN TC-MODO-ESCANEO-MEM
017700           PERFORM 1000-CONSTRUIR-INDICE THRU 1000-EXIT
017800        WHEN TC-MODO-ESCANEO-LISTA
017900           PERFORM 5000-ESCANEO-A-LISTA THRU 5000-EXIT
018000        WHEN OTHER
018100           CONTINUE
018200     END-EVALUATE.
018300 FIN-PROCESOS.
018400     EXIT PROGRAM.
018500 FIN-PROGRAMA.
018600     STOP RUN.
018700
018800*    ------------------------------------------------------------
018900*    CONSTRUIR-INDICE (MODO "M") - RECORRE CADA RAIZ Y, POR CADA
019000*    RUTA DE FICHERO DE SU LISTA, LA DA DE ALTA EN EL INDICE
019100*    DD-TABLA-INDICE-FICHEROS Y AVISA A DDCOUNT DEL DIRECTORIO.
019200 1000-CONSTRUIR-INDICE.
019300     IF TC-NUM-RAICES = ZERO
019400        GO TO 1000-EXIT
019500     END-IF.
019600     PERFORM 1010-RECORRER-UNA-RAIZ THRU 1010-EXIT
019700         VARYING TC-RAIZ-IX FROM 1 BY 1
019800         UNTIL TC-RAIZ-IX > TC-NUM-RAICES.
019900 1000-EXIT.
020000     EXIT.
020100
020200 1010-RECORRER-UNA-RAIZ.
020300     PERFORM 1020-RESOLVER-NOMBRE-RUTAS THRU 1020-EXIT.
020400     OPEN INPUT DD-ARCHIVO-RUTAS.
020500     IF NOT DD-ERR-OK
020600        MOVE SPACES TO WS-MENSAJE-RENGLON
020700        STRING "NO SE PUDO ABRIR LA LISTA DE RUTAS DE LA RAIZ "
020800               DELIMITED BY SIZE
020900               TC-RAIZ-ETIQUETA (TC-RAIZ-IX) DELIMITED BY "  "
021000               INTO WS-MENSAJE-RENGLON
021100        END-STRING
021200        CALL "DDLOG" USING WS-MENSAJE-RENGLON WS-BANDERA-ES-ERROR
021300               DD-PROG
021400        GO TO 1010-EXIT
021500     END-IF.
021600     SET WS-NO-FIN-RUTAS TO TRUE.
021700     PERFORM 1030-LEER-UNA-RUTA THRU 1030-EXIT
021800         UNTIL WS-SI-FIN-RUTAS.
021900     CLOSE DD-ARCHIVO-RUTAS.
022000 1010-EXIT.
022100     EXIT.
022200
022300*    RESOLVER-NOMBRE-RUTAS - IGUAL QUE HACIAN PRUCP Y PRUMKDIR:
022400*    SE MIRA SI HAY UN NOMBRE LOGICO "dd_" MAS LAS TRES PRIMERAS
022500*    LETRAS DE LA ETIQUETA DE LA RAIZ; SI EXISTE, ESE VALOR ES EL
022600*    NOMBRE REAL DEL FICHERO DE LISTA; SI NO, SE USA LA ETIQUETA
022700*    TAL CUAL.
022800 1020-RESOLVER-NOMBRE-RUTAS.
022900     MOVE SPACES TO WS-ETIQUETA-ENV.
023000     MOVE SPACES TO WS-VALOR-ENV.
023100     STRING "dd_" TC-RAIZ-ETIQUETA (TC-RAIZ-IX) (1:3)
023200            DELIMITED BY SIZE
023300            INTO WS-ETIQUETA-ENV
023400     END-STRING.
023500     DISPLAY WS-ETIQUETA-ENV UPON ENVIRONMENT-NAME.
023600     ACCEPT WS-VALOR-ENV FROM ENVIRONMENT-VALUE.
023700     IF WS-VALOR-ENV NOT = SPACES AND
023800        WS-VALOR-ENV NOT = LOW-VALUES
023900        MOVE WS-VALOR-ENV TO WS-NOMBRE-ARCHIVO-RUTAS
024000     ELSE
024100        MOVE TC-RAIZ-ETIQUETA (TC-RAIZ-IX)
024200                                    TO WS-NOMBRE-ARCHIVO-RUTAS
024300     END-IF.
024400 1020-EXIT.
024500     EXIT.
024600
024700 1030-LEER-UNA-RUTA.
024800     READ DD-ARCHIVO-RUTAS
024900         AT END
025000             SET WS-SI-FIN-RUTAS TO TRUE
025100             GO TO 1030-EXIT
025200     END-READ.
025300     MOVE DD-PATH-TEXTO TO WS-RUTA-ACTUAL.
025400     PERFORM 2000-PROCESAR-UNA-RUTA THRU 2000-EXIT.
025500 1030-EXIT.
025600     EXIT.
025700
025800*    ------------------------------------------------------------
025900*    PROCESAR-UNA-RUTA - PARTE LA RUTA EN NOMBRE-BASE Y DIRECTORIO
026000*    PADRE, LA DA DE ALTA EN EL INDICE, Y AVISA A DDCOUNT SOLO LA
026100*    PRIMERA VEZ QUE ESE PAR (NOMBRE, DIRECTORIO) SE VE - REGLA
026200*    DE NEGOCIO "DISTINCT-FILE-NAME-PER-DIRECTORY COUNTING RULE".
026300 2000-PROCESAR-UNA-RUTA.
026400     PERFORM 2010-PARTIR-NOMBRE-Y-DIR THRU 2010-EXIT.
026500     PERFORM 2020-BUSCAR-NOMBRE-EN-INDICE THRU 2020-EXIT.
026600     IF WS-NO-ENCONTRADO-NOMBRE
026700        PERFORM 2030-ALTA-NOMBRE-EN-INDICE THRU 2030-EXIT
026800     END-IF.
026900     SET DD-FNI-IX TO WS-POS-NOMBRE.
027000     PERFORM 2040-BUSCAR-DIR-EN-ENTRADA THRU 2040-EXIT.
027100     IF WS-NO-ENCONTRADO-DIR
027200        PERFORM 2050-ALTA-DIR-EN-ENTRADA THRU 2050-EXIT
027300        CALL "DDCOUNT" USING DD-TABLA-CONTADOR-DIRS
027400                              WS-RUTA-DIR-PADRE
027500     END-IF.
027600 2000-EXIT.
027700     EXIT.
027800
027900*    PARTIR-NOMBRE-Y-DIR - BARRIDO BYTE A BYTE DESDE EL FINAL DE
028000*    LA RUTA BUSCANDO EL ULTIMO SEPARADOR, AL ESTILO DE PRUMKDIR
028100*    PERO EN SENTIDO CONTRARIO (DE ATRAS HACIA DELANTE).
028200 2010-PARTIR-NOMBRE-Y-DIR.
028300     MOVE ZERO TO WS-SUBIND-A.
028400     MOVE ZERO TO WS-POS-SEPARADOR.
028500     MOVE SPACES TO WS-RUTA-BASE-NOMBRE.
028600     MOVE SPACES TO WS-RUTA-DIR-PADRE.
028700     PERFORM 2011-MIRAR-UN-BYTE THRU 2011-EXIT
028800         VARYING WS-SUBIND-A FROM 250 BY -1
028900         UNTIL WS-SUBIND-A < 1
029000            OR WS-POS-SEPARADOR NOT = ZERO.
029100     IF WS-POS-SEPARADOR = ZERO
029200        MOVE WS-RUTA-ACTUAL TO WS-RUTA-BASE-NOMBRE
029300     ELSE
029400        MOVE WS-RUTA-ACTUAL (1:WS-POS-SEPARADOR)
029500                                   TO WS-RUTA-DIR-PADRE
029600        MOVE WS-RUTA-ACTUAL (WS-POS-SEPARADOR + 1:)
029700                                   TO WS-RUTA-BASE-NOMBRE
029800     END-IF.
029900 2010-EXIT.
030000     EXIT.
030100
030200 2011-MIRAR-UN-BYTE.
030300     IF WS-RB-CARACTER (WS-SUBIND-A) = "/" OR "\"
030400        MOVE WS-SUBIND-A TO WS-POS-SEPARADOR
030500     END-IF.
030600 2011-EXIT.
030700     EXIT.
030800
030900*    BUSCAR-NOMBRE-EN-INDICE - BUSQUEDA SECUENCIAL ACOTADA AL
031000*    NUMERO DE ENTRADAS YA DADAS DE ALTA, IGUAL PRINCIPIO QUE EL
031100*    DE DDCOUNT: SUBINDICE DE BUSQUEDA APARTE DEL DE RESULTADO.
031200 2020-BUSCAR-NOMBRE-EN-INDICE.
031300     SET WS-NO-ENCONTRADO-NOMBRE TO TRUE.
031400     MOVE ZERO TO WS-POS-NOMBRE.
031500     IF DD-NUM-ENTRADAS = ZERO
031600        GO TO 2020-EXIT
031700     END-IF.
031800     PERFORM 2021-COMPARAR-UN-NOMBRE THRU 2021-EXIT
031900         VARYING WS-SUBIND-A FROM 1 BY 1
032000         UNTIL WS-SUBIND-A > DD-NUM-ENTRADAS
032100            OR WS-SI-ENCONTRADO-NOMBRE.
032200 2020-EXIT.
032300     EXIT.
032400
032500 2021-COMPARAR-UN-NOMBRE.
032600     SET DD-FNI-IX TO WS-SUBIND-A.
032700     IF DD-FNI-NOMBRE (DD-FNI-IX) = WS-RUTA-BASE-NOMBRE
032800        SET WS-SI-ENCONTRADO-NOMBRE TO TRUE
032900        MOVE WS-SUBIND-A TO WS-POS-NOMBRE
033000     END-IF.
033100 2021-EXIT.
033200     EXIT.
033300
033400*    ALTA-NOMBRE-EN-INDICE - PRIMERA VEZ QUE SE VE ESTE NOMBRE DE
033500*    FICHERO; SI LA TABLA YA ESTA LLENA SE AVISA POR DDLOG Y SE
033600*    DESCARTA LA ENTRADA (LIMITE DE DISENO DE ESTE TALLER, VER
033700*    CABECERA DE DD-FNIDX).
033800 2030-ALTA-NOMBRE-EN-INDICE.
033900     IF DD-NUM-ENTRADAS > 999
034000        MOVE SPACES TO WS-MENSAJE-RENGLON
034100        STRING "TABLA DE INDICE LLENA, SE DESCARTA " DELIMITED
034200               BY SIZE
034300               WS-RUTA-BASE-NOMBRE DELIMITED BY "  "
034400               INTO WS-MENSAJE-RENGLON
034500        END-STRING
034600        CALL "DDLOG" USING WS-MENSAJE-RENGLON WS-BANDERA-ES-ERROR
034700               DD-PROG
034800        MOVE 1000 TO WS-POS-NOMBRE
034900        GO TO 2030-EXIT
035000     END-IF.
035100     ADD 1 TO DD-NUM-ENTRADAS.
035200     SET DD-FNI-IX TO DD-NUM-ENTRADAS.
035300     MOVE WS-RUTA-BASE-NOMBRE TO DD-FNI-NOMBRE (DD-FNI-IX).
035400     MOVE ZERO TO DD-FNI-NUM-DIRS (DD-FNI-IX).
035500     MOVE DD-NUM-ENTRADAS TO WS-POS-NOMBRE.
035600 2030-EXIT.
035700     EXIT.
035800
035900*    BUSCAR-DIR-EN-ENTRADA - MIRA SI EL DIRECTORIO PADRE YA ESTA
036000*    ENTRE LOS DIRECTORIOS CONOCIDOS DE ESTE NOMBRE DE FICHERO.
036100 2040-BUSCAR-DIR-EN-ENTRADA.
036200     SET WS-NO-ENCONTRADO-DIR TO TRUE.
036300     MOVE ZERO TO WS-POS-DIR.
036400     IF WS-POS-NOMBRE = 1000
036500        GO TO 2040-EXIT
036600     END-IF.
036700     IF DD-FNI-NUM-DIRS (DD-FNI-IX) = ZERO
036800        GO TO 2040-EXIT
036900     END-IF.
037000     PERFORM 2041-COMPARAR-UN-DIR THRU 2041-EXIT
037100         VARYING WS-SUBIND-B FROM 1 BY 1
037200         UNTIL WS-SUBIND-B > DD-FNI-NUM-DIRS (DD-FNI-IX)
037300            OR WS-SI-ENCONTRADO-DIR.
037400 2040-EXIT.
037500     EXIT.
037600
037700 2041-COMPARAR-UN-DIR.
037800     SET DD-FNI-DIR-IX TO WS-SUBIND-B.
037900     IF DD-FNI-DIR-RUTA (DD-FNI-IX, DD-FNI-DIR-IX)
038000                                        = WS-RUTA-DIR-PADRE
038100        SET WS-SI-ENCONTRADO-DIR TO TRUE
038200        MOVE WS-SUBIND-B TO WS-POS-DIR
038300     END-IF.
038400 2041-EXIT.
038500     EXIT.
038600
038700*    ALTA-DIR-EN-ENTRADA - PRIMERA VEZ QUE ESTE NOMBRE APARECE EN
038800*    ESTE DIRECTORIO; SI LA LISTA DE 20 DIRECTORIOS DE LA ENTRADA
038900*    YA ESTA LLENA, SE AVISA Y SE IGNORA (LIMITE DE DISENO).
039000 2050-ALTA-DIR-EN-ENTRADA.
039100     IF WS-POS-NOMBRE = 1000
039200        GO TO 2050-EXIT
039300     END-IF.
039400     IF DD-FNI-NUM-DIRS (DD-FNI-IX) > 19
039500        MOVE SPACES TO WS-MENSAJE-RENGLON
039600        STRING "LISTA DE DIRECTORIOS LLENA PARA " DELIMITED
039700               BY SIZE
039800               WS-RUTA-BASE-NOMBRE DELIMITED BY "  "
039900               INTO WS-MENSAJE-RENGLON
040000        END-STRING
040100        CALL "DDLOG" USING WS-MENSAJE-RENGLON WS-BANDERA-ES-ERROR
040200               DD-PROG
040300        GO TO 2050-EXIT
040400     END-IF.
040500     ADD 1 TO DD-FNI-NUM-DIRS (DD-FNI-IX).
040600     SET DD-FNI-DIR-IX TO DD-FNI-NUM-DIRS (DD-FNI-IX).
040700     MOVE WS-RUTA-DIR-PADRE
040800                    TO DD-FNI-DIR-RUTA (DD-FNI-IX, DD-FNI-DIR-IX).
040900 2050-EXIT.
041000     EXIT.
041100
041200*    ------------------------------------------------------------
041300*    ESCANEO-A-LISTA (MODO "O") - RECORRE TODAS LAS RAICES,
041400*    ALIMENTA EL SORT CON CADA RUTA, Y LA SALIDA DEL SORT (YA
041500*    ORDENADA ASCENDENTE) SE ESCRIBE AL FICHERO DE LISTA,
041600*    SALTANDO LAS REPETIDAS PARA QUE LA LISTA FINAL QUEDE EN
041700*    ORDEN ASCENDENTE Y SIN RUTAS DUPLICADAS.
041800 5000-ESCANEO-A-LISTA.
041900     MOVE TC-FICH-LISTA TO WS-NOMBRE-ARCHIVO-LISTA.
042000     SORT DD-TRABAJO-ORDEN
042100         ON ASCENDING KEY DD-ORD-RUTA
042200         INPUT PROCEDURE IS 5010-ALIMENTAR-ORDEN THRU 5010-EXIT
042300         OUTPUT PROCEDURE IS 5020-ESCRIBIR-SIN-REPETIR
042400                                                THRU 5020-EXIT.
042500 5000-EXIT.
042600     EXIT.
042700
042800 5010-ALIMENTAR-ORDEN.
042900     IF TC-NUM-RAICES = ZERO
043000        GO TO 5010-EXIT
043100     END-IF.
043200     PERFORM 5011-ALIMENTAR-UNA-RAIZ THRU 5011-EXIT
043300         VARYING TC-RAIZ-IX FROM 1 BY 1
043400         UNTIL TC-RAIZ-IX > TC-NUM-RAICES.
043500 5010-EXIT.
043600     EXIT.
043700
043800 5011-ALIMENTAR-UNA-RAIZ.
043900     PERFORM 1020-RESOLVER-NOMBRE-RUTAS THRU 1020-EXIT.
044000     OPEN INPUT DD-ARCHIVO-RUTAS.
044100     IF NOT DD-ERR-OK
044200        MOVE SPACES TO WS-MENSAJE-RENGLON
044300        STRING "NO SE PUDO ABRIR LA LISTA DE RUTAS DE LA RAIZ "
044400               DELIMITED BY SIZE
044500               TC-RAIZ-ETIQUETA (TC-RAIZ-IX) DELIMITED BY "  "
044600               INTO WS-MENSAJE-RENGLON
044700        END-STRING
044800        CALL "DDLOG" USING WS-MENSAJE-RENGLON WS-BANDERA-ES-ERROR
044900               DD-PROG
045000        GO TO 5011-EXIT
045100     END-IF.
045200     SET WS-NO-FIN-RUTAS TO TRUE.
045300     PERFORM 5012-LIBERAR-UNA-RUTA THRU 5012-EXIT
045400         UNTIL WS-SI-FIN-RUTAS.
045500     CLOSE DD-ARCHIVO-RUTAS.
045600 5011-EXIT.
045700     EXIT.
045800
045900 5012-LIBERAR-UNA-RUTA.
046000     READ DD-ARCHIVO-RUTAS
046100         AT END
046200             SET WS-SI-FIN-RUTAS TO TRUE
046300             GO TO 5012-EXIT
046400     END-READ.
046500     MOVE SPACES TO DD-REGISTRO-ORDEN.
046600     MOVE DD-PATH-TEXTO TO DD-ORD-RUTA.
046700     RELEASE DD-REGISTRO-ORDEN.
046800 5012-EXIT.
046900     EXIT.
047000
047100 5020-ESCRIBIR-SIN-REPETIR.
047200     OPEN OUTPUT DD-ARCHIVO-LISTA.
047300     SET WS-ES-PRIMERA-DE-GRUPO TO TRUE.
047400     SET WS-NO-FIN-ORDEN TO TRUE.
047500     PERFORM 5021-DEVOLVER-UNA-RUTA THRU 5021-EXIT
047600         UNTIL WS-SI-FIN-ORDEN.
047700     CLOSE DD-ARCHIVO-LISTA.
047800 5020-EXIT.
047900     EXIT.
048000
048100 5021-DEVOLVER-UNA-RUTA.
048200     RETURN DD-TRABAJO-ORDEN
048300         AT END
048400             SET WS-SI-FIN-ORDEN TO TRUE
048500             GO TO 5021-EXIT
048600     END-RETURN.
048700     IF WS-ES-PRIMERA-DE-GRUPO
048800        SET WS-NO-ES-PRIMERA-DE-GRUPO TO TRUE
048900     ELSE
049000        IF DD-ORD-RUTA = WS-RUTA-ANTERIOR
049100           GO TO 5021-EXIT
049200        END-IF
049300     END-IF.
049400     MOVE DD-ORD-RUTA TO WS-RUTA-ANTERIOR.
049500     MOVE SPACES TO DD-LISTA-REGISTRO.
049600     MOVE DD-ORD-RUTA TO DD-LISTA-TEXTO.
049700     WRITE DD-LISTA-REGISTRO.
049800 5021-EXIT.
049900     EXIT.
050000
050100 END PROGRAM DDSCAN.
