000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    DDLOG.
000400 AUTHOR.        CVJ.
000500 INSTALLATION.  TALLER ALFA - UTILIDADES DE FICHERO.
000600 DATE-WRITTEN.  06/07/1994.
000700 DATE-COMPILED.
000800 SECURITY.      FORMATEA Y EMITE UNA LINEA DE BITACORA CON
000900                MARCA DE TIEMPO, IGUAL QUE HACIA EL ANTIGUO
001000                PRUERR PERO DE USO GENERAL PARA TODO DUPEDIR.
001100******************************************************************
001200* HISTORIAL DE CAMBIOS
001300*    1994-07-06  CRV  0088-ALTA INICIAL, TOMADO DEL FORMATEADOR
001400*                     DE ERRORES DE FICHERO PRUERR.
001500*    1994-09-14  CRV  0091-SE ANADE SELECCION DE FLUJO (SYSOUT /
001600*                     SYSERR) SEGUN EL INDICADOR DE ERROR.
001700*    1996-03-02  JLM  0140-LA MARCA DE TIEMPO PASA DE SOLO-FECHA
001800*                     A FECHA+HORA CON CENTESIMAS, PARA PODER
001900*                     CASAR EL INFORME DE DUPLICADOS CON EL LOG
002000*                     DEL OPERADOR.
002100*    1999-01-12  MPZ  Y2K-0014-SE REVISA QUE WS-FECHA-AAAAMMDD
002200*                     YA TRAIA EL SIGLO COMPLETO; NO SE TOCA.
002300*    2003-08-21  RPV  1207-SE CORRIGE EL SEPARADOR ENTRE CORCHETE
002400*                     Y MENSAJE, QUE DEBE SER DE TRES BLANCOS.
002500*    2005-11-09  RPV  1260-SE RECIBE AHORA LA ETIQUETA DEL PROGRAMA
002600*                     LLAMADOR (LK-DDLOG-ETIQUETA) Y SE ANTEPONE A
002700*                     TODO MENSAJE, IGUAL QUE PRUERR ANTEPONIA EL
002800*                     NOMBRE DEL PASO A SUS PROPIOS AVISOS.
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200
003300 CONFIGURATION SECTION.
003400
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS NUM-HEX IS "0" THRU "9" "A" THRU "F"
003800     UPSI-0 ON STATUS IS DDLOG-TRAZA-ACTIVA
003900            OFF STATUS IS DDLOG-TRAZA-INACTIVA.
004000
004100 DATA DIVISION.
004200
004300 WORKING-STORAGE SECTION.
004400
004500     COPY "DD-ERRORES".
004600
004700 01  WS-FECHA-AAAAMMDD.
004800     03  WS-FECHA-AAAA            PIC 9(04).
004900     03  WS-FECHA-MM              PIC 9(02).
005000     03  WS-FECHA-DD              PIC 9(02).
005100     03  FILLER                   PIC X(02).
005200
005300 01  WS-HORA-HHMMSSCC.
005400     03  WS-HORA-HH               PIC 9(02).
005500     03  WS-HORA-MI               PIC 9(02).
005600     03  WS-HORA-SS               PIC 9(02).
005700     03  WS-HORA-CC               PIC 9(02).
005800     03  FILLER                   PIC X(02).
005900
006000*    MARCA DE TIEMPO YA ARMADA, TRES SABORES SEGUN COMO LA
006100*    NECESITE EL INFORME DE LLAMADA (REDEFINICIONES DE ESTILO).
006200 01  WS-MARCA-TIEMPO              PIC X(24).
006300 01  WS-MARCA-SOLO-FECHA REDEFINES WS-MARCA-TIEMPO.
006400     03  FILLER                   PIC X(10).
006500     03  FILLER                   PIC X(14).
006600 01  WS-MARCA-SOLO-HORA REDEFINES WS-MARCA-TIEMPO.
006700     03  FILLER                   PIC X(11).
006800     03  WS-MSH-HORA              PIC X(12).
006900     03  FILLER                   PIC X(01).
007000
007100*    VISTA BYTE A BYTE DE LA MARCA DE TIEMPO, PARA PODER VERLA
007200*    CARACTER POR CARACTER EN UN VOLCADO (REDEFINICION DE ESTILO,
007300*    MISMA INTENCION QUE LAS DOS ANTERIORES).
007400 01  WS-MARCA-BYTES REDEFINES WS-MARCA-TIEMPO.
007500     03  WS-MB-CARACTER           PIC X OCCURS 24.
007600
007700 01  WS-LINEA-LOG                 PIC X(280).
007800 01  WS-LONGITUD-MSJE             PIC 9(03) COMP.
007900
008000 LINKAGE SECTION.
008100
008200 01  LK-DDLOG-MENSAJE             PIC X(200).
008300 01  LK-DDLOG-ES-ERROR            PIC X.
008400     88  LK-ES-ERROR                   VALUE "S".
008500     88  LK-NO-ES-ERROR                VALUE "N".
008600*    ETIQUETA DEL PROGRAMA LLAMADOR (SU PROPIO DD-PROG), PARA QUE
008700*    LA LINEA DE BITACORA DIGA QUE PASO LA EMITIO, IGUAL QUE
008800*    HACIA PRUERR CON EL NOMBRE DEL PASO (ALTA 1260).
008900 01  LK-DDLOG-ETIQUETA            PIC X(10).
009000
009100******************************************************************
009200 PROCEDURE DIVISION USING LK-DDLOG-MENSAJE
009300                           LK-DDLOG-ES-ERROR
009400                           LK-DDLOG-ETIQUETA.
009500
009600 PROGRAMA SECTION.
009700 INICIALES.
009800     MOVE "DDLOG" TO DD-PROG.
009900     PERFORM 1000-ARMAR-MARCA-TIEMPO THRU 1000-EXIT.
010000 PROCESOS.
010100     STRING "[" WS-MARCA-TIEMPO DELIMITED BY SIZE
010200            "]   " DELIMITED BY SIZE
010300            LK-DDLOG-ETIQUETA DELIMITED BY "  "
010400            " : " DELIMITED BY SIZE
010500            LK-DDLOG-MENSAJE DELIMITED BY "  "
010600            INTO WS-LINEA-LOG
010700     END-STRING.
010800     IF LK-ES-ERROR
010900        DISPLAY WS-LINEA-LOG UPON SYSERR
011000     ELSE
011100        DISPLAY WS-LINEA-LOG UPON SYSOUT
011200     END-IF.
011300 FIN-PROCESOS.
011400     EXIT PROGRAM.
011500 FIN-PROGRAMA.
011600     STOP RUN.
011700
011800*    ------------------------------------------------------------
011900*    ARMAR-MARCA-TIEMPO - AAAA-MM-DD HH:MM:SS.CCC (EL REGISTRO
012000*    TIME DE COBOL SOLO DA CENTESIMAS DE SEGUNDO, NO MILESIMAS;
012100*    SE COMPLETA EL TERCER DIGITO CON CERO PARA QUE LA MARCA
012200*    SIEMPRE TENGA TRES CIFRAS, DECISION TOMADA EN EL ALTA
012300*    1996-03-02 Y NUNCA REVISADA).
012400 1000-ARMAR-MARCA-TIEMPO.
012500     ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
012600     ACCEPT WS-HORA-HHMMSSCC FROM TIME.
012700     STRING WS-FECHA-AAAA         DELIMITED BY SIZE
012800            "-"                   DELIMITED BY SIZE
012900            WS-FECHA-MM           DELIMITED BY SIZE
013000            "-"                   DELIMITED BY SIZE
013100            WS-FECHA-DD           DELIMITED BY SIZE
013200            " "                   DELIMITED BY SIZE
013300            WS-HORA-HH            DELIMITED BY SIZE
013400            ":"                   DELIMITED BY SIZE
013500            WS-HORA-MI            DELIMITED BY SIZE
013600            ":"                   DELIMITED BY SIZE
013700            WS-HORA-SS            DELIMITED BY SIZE
013800            "."                   DELIMITED BY SIZE
013900            WS-HORA-CC            DELIMITED BY SIZE
014000            "0"                   DELIMITED BY SIZE
014100            INTO WS-MARCA-TIEMPO
014200     END-STRING.
014300 1000-EXIT.
014400     EXIT.
014500
014600 END PROGRAM DDLOG.
