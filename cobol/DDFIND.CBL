000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    DDFIND.
000400 AUTHOR.        CVJ.
000500 INSTALLATION.  TALLER ALFA - UTILIDADES DE FICHERO.
000600 DATE-WRITTEN.  06/07/1994.
000700 DATE-COMPILED.
000800 SECURITY.      RECORRE EL INDICE NOMBRE-FICHERO -> DIRECTORIOS
000900                Y SACA UNA LINEA POR CADA NOMBRE QUE APAREZCA EN
001000                MAS DE UN DIRECTORIO (DIRECTORIOS "DUPLICADOS").
001100
001200******************************************************************
001300* HISTORIAL DE CAMBIOS
001400*    1994-07-06  CRV  0088-ALTA INICIAL, A PARTIR DEL BARRIDO DE
001500*                     CAMPO CARACTER-A-CARACTER DE QUITABLANCOS,
001600*                     REUTILIZANDO SOLO LA FORMA DEL PROGRAMA.
001700*    1994-11-02  CRV  0093-EL RECORRIDO DEL INDICE SE HACE AHORA
001800*                     EN ORDEN ASCENDENTE DE NOMBRE DE FICHERO;
001900*                     ANTES SALIA EN EL ORDEN DE LLEGADA, QUE NO
002000*                     ERA REPRODUCIBLE DE UNA PASADA A OTRA.
002100*    1997-05-19  JLM  0156-EL FORMATO DE LA LINEA PASA A LLAMAR
002200*                     A DDLOG EN LUGAR DE HACER DISPLAY DIRECTO,
002300*                     PARA QUE TODO EL SUBSISTEMA COMPARTA LA
002400*                     MISMA MARCA DE TIEMPO.
002500*    1999-01-12  MPZ  Y2K-0014-SIN CAMBIOS DE FECHA EN ESTE
002600*                     PROGRAMA.
002700*    2004-02-17  MPZ  1240-SE CONFIRMA QUE LA CUENTA WS-CONTADOR-
002800*                     TEXTO (5 CIFRAS) BASTA PARA LOS 20
002900*                     DIRECTORIOS COMO MAXIMO DE DD-FNIDX; NO SE
003000*                     TOCA, QUEDA COMO NOTA DE REVISION.
003100*    2005-11-09  RPV  1260-LA LLAMADA A DDLOG LLEVA AHORA TAMBIEN
003200*                     DD-PROG, PARA QUE LA LINEA DE DUPLICADOS SALGA
003300*                     ETIQUETADA CON EL NOMBRE DE ESTE PROGRAMA.
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS DDFIND-ES-DIGITO IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS DDFIND-TRAZA-ACTIVA
004400            OFF STATUS IS DDFIND-TRAZA-INACTIVA.
004500
004600 DATA DIVISION.
004700
004800 WORKING-STORAGE SECTION.
004900
005000     COPY "DD-ERRORES".
005100
005200 77  WS-I                         PIC 9(05) COMP.
005300 77  WS-J                         PIC 9(05) COMP.
005400 77  WS-NUM-DUPLICADOS            PIC 9(05) COMP.
005500
005600*    ESTA AREA DEBE CASAR BYTE A BYTE CON DD-FNI-ENTRADA DE
005700*    DD-FNIDX (INCLUIDO EL FILLER DE CADA DIRECTORIO), PORQUE EL
005800*    CANJE DE LA BURBUJA EN 1020 SE HACE CON UN MOVE DE GRUPO
005900*    COMPLETO Y UN DESCUADRE DE TAMANO DESCOLOCARIA LAS RUTAS.
006000 01  WS-ENTRADA-TEMPORAL.
006100     03  WS-ET-NOMBRE             PIC X(100).
006200     03  WS-ET-NUM-DIRS           PIC 9(05) COMP.
006300     03  WS-ET-DIR OCCURS 20 TIMES.
006400         05  WS-ET-DIR-RUTA       PIC X(250).
006500         05  FILLER               PIC X(02).
006600     03  FILLER                   PIC X(06).
006700
006800*    UNA SOLA LINEA DE LA ENTRADA TEMPORAL, USADA SOLO PARA EL
006900*    INTERCAMBIO DE LA ORDENACION BURBUJA (REDEFINICION DE
007000*    ESTILO, DEJA VER EL PRIMER BLOQUE DE 4 DIRECTORIOS A OJO
007100*    EN UN VOLCADO DE MEMORIA SIN TENER QUE CONTAR POSICIONES).
007200 01  WS-ENTRADA-VISTA REDEFINES WS-ENTRADA-TEMPORAL.
007300     03  FILLER                   PIC X(104).
007400     03  WS-EV-PRIMEROS-4-DIRS    PIC X(1008).
007500     03  FILLER                   PIC X(4038).
007600
007700 01  WS-MENSAJE-RENGLON           PIC X(200).
007800
007900*    VISTA DE LOS PRIMEROS 40 BYTES DE LA LINEA DE BITACORA
008000*    (REDEFINICION DE ESTILO).
008100 01  WS-MENSAJE-VISTA REDEFINES WS-MENSAJE-RENGLON.
008200     03  WS-MV-PRIMEROS-40        PIC X(40).
008300     03  FILLER                   PIC X(160).
008400
008500 01  WS-CONTADOR-TEXTO            PIC ZZZZ9.
008600
008700*    VISTA BYTE A BYTE DEL CONTADOR YA EDITADO, PARA PODER VERLO
008800*    CARACTER POR CARACTER EN UN VOLCADO IGUAL QUE WS-RB-CARACTER
008900*    EN DDSCAN (REDEFINICION DE ESTILO).
009000 01  WS-CONTADOR-BYTES REDEFINES WS-CONTADOR-TEXTO.
009100     03  WS-CB-CARACTER           PIC X OCCURS 5.
009200 77  WS-BANDERA-NO-ES-ERROR       PIC X           VALUE "N".
009300
009400 LINKAGE SECTION.
009500
009600     COPY "DD-FNIDX".
009700
009800******************************************************************
009900 PROCEDURE DIVISION USING DD-TABLA-INDICE-FICHEROS.
010000
010100 PROGRAMA SECTION.
010200 INICIALES.
010300     MOVE "DDFIND" TO DD-PROG.
010400     MOVE ZERO TO WS-NUM-DUPLICADOS.
010500 PROCESOS.
010600     PERFORM 1000-ORDENAR-POR-NOMBRE THRU 1000-EXIT.
010700     IF DD-NUM-ENTRADAS NOT = ZERO
010800        PERFORM 2000-EMITIR-UNA-ENTRADA THRU 2000-EXIT
010900            VARYING WS-I FROM 1 BY 1
011000            UNTIL WS-I > DD-NUM-ENTRADAS
011100     END-IF.
011200 FIN-PROCESOS.
011300     EXIT PROGRAM.
011400 FIN-PROGRAMA.
011500     STOP RUN.
011600
011700*    ------------------------------------------------------------
011800*    ORDENAR-POR-NOMBRE - EL INDICE SE RELLENO EN DDSCAN EN EL
011900*    ORDEN EN QUE EL ESCANEO ENCONTRO CADA NOMBRE NUEVO, NO EN
012000*    ORDEN ALFABETICO, QUE NO ES REPRODUCIBLE DE UNA EJECUCION A
012100*    OTRA.  PARA QUE EL INFORME SALGA SIEMPRE IGUAL, SE ORDENA
012200*    AQUI POR BURBUJA ANTES DE EMITIR NADA (ALTA 0093).
012300 1000-ORDENAR-POR-NOMBRE.
012400     IF DD-NUM-ENTRADAS < 2
012500        GO TO 1000-EXIT
012600     END-IF.
012700     PERFORM 1010-UNA-PASADA-BURBUJA THRU 1010-EXIT
012800         VARYING WS-I FROM 1 BY 1
012900         UNTIL WS-I > DD-NUM-ENTRADAS.
013000 1000-EXIT.
013100     EXIT.
013200
013300 1010-UNA-PASADA-BURBUJA.
013400     PERFORM 1020-COMPARAR-Y-CANJEAR THRU 1020-EXIT
013500         VARYING WS-J FROM 1 BY 1
013600         UNTIL WS-J > DD-NUM-ENTRADAS - WS-I.
013700 1010-EXIT.
013800     EXIT.
013900
014000 1020-COMPARAR-Y-CANJEAR.
014100     IF DD-FNI-NOMBRE (WS-J) > DD-FNI-NOMBRE (WS-J + 1)
014200        MOVE DD-FNI-ENTRADA (WS-J)     TO WS-ENTRADA-TEMPORAL
014300        MOVE DD-FNI-ENTRADA (WS-J + 1) TO DD-FNI-ENTRADA (WS-J)
014400        MOVE WS-ENTRADA-TEMPORAL       TO DD-FNI-ENTRADA (WS-J + 1)
014500     END-IF.
014600 1020-EXIT.
014700     EXIT.
014800
014900*    ------------------------------------------------------------
015000*    EMITIR-UNA-ENTRADA - SOLO LOS NOMBRES QUE CAYERON EN MAS DE
015100*    UN DIRECTORIO SON "DUPLICADOS"; LOS DEMAS NO SACAN LINEA.
015200 2000-EMITIR-UNA-ENTRADA.
015300     IF DD-FNI-NUM-DIRS (WS-I) > 1
015400        ADD 1 TO WS-NUM-DUPLICADOS
015500        MOVE DD-FNI-NUM-DIRS (WS-I) TO WS-CONTADOR-TEXTO
015600        MOVE SPACES TO WS-MENSAJE-RENGLON
015700        STRING "[" DELIMITED BY SIZE
015800               WS-CONTADOR-TEXTO DELIMITED BY SIZE
015900               "] "                DELIMITED BY SIZE
016000               DD-FNI-NOMBRE (WS-I) DELIMITED BY "  "
016100               INTO WS-MENSAJE-RENGLON
016200        END-STRING
016300        CALL "DDLOG" USING WS-MENSAJE-RENGLON WS-BANDERA-NO-ES-ERROR
016400         DD-PROG
016500     END-IF.
016600 2000-EXIT.
016700     EXIT.
016800
016900 END PROGRAM DDFIND.
